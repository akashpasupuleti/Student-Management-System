000100******************************************************************
000200* FECHA       : 22/08/1983                                       *
000300* PROGRAMADOR : OSCAR CASTILLO HENRIQUEZ (OCH)                   *
000400* APLICACION  : EDUCACION                                        *
000500* PROGRAMA    : EDU3702                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : PROGRAMA FUSIONA LAS FILAS VALIDADAS POR EDU3701 *
000800*             : (SUBJIN) CONTRA EL MAESTRO DE RESULTADOS RESMAE  *
000900*             : POR COLEGIO+DEPTO+SEMESTRE. SI LA LLAVE          *
001000*             : HTNO+SUBCODE NO EXISTE, INSERTA LA FILA. SI YA   *
001100*             : EXISTE, REEMPLAZA UNICAMENTE CUANDO LA NOTA      *
001200*             : NUEVA VALE MAS PUNTOS QUE LA GRABADA (RECUPERA-  *
001300*             : CION/SUPLETORIO)                                 *
001400* ARCHIVOS    : SUBJIN (PS ENTRADA), RESMAE (KSDS MAESTRO)       *
001500* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDED            *
001600******************************************************************
001700*               R E G I S T R O   D E   C A M B I O S            *
001800******************************************************************
001900*    22/08/1983  OCH   OT-0158   CREACION INICIAL DEL PROGRAMA   *OT-0158 
002000*    05/04/1986  RTM   OT-0301   SE AGREGA VALIDACION DE LLAVE   *OT-0301 
002100*                                DUPLICADA EN RESMAE             *OT-0301 
002200*    12/12/1989  LFG   OT-0601   SE AJUSTA TABLA DE GRADO-PUNTO  *OT-0601 
002300*                                POR CAMBIO DE ESCALA ACADEMICA  *OT-0601 
002400*    27/07/1992  OCH   OT-0844   SE AGREGA REGLA DE REEMPLAZO    *OT-0844 
002500*                                POR NOTA MAYOR EN REPETICION DE *OT-0844 
002600*                                MATERIA                         *OT-0844 
002700*    09/02/1999  RTM   OT-1141   REVISION Y2K - SE CAMBIA ACCEPT *OT-1141 
002800*                                DE FECHA DE SISTEMA A FORMATO   *OT-1141 
002900*                                DE 4 DIGITOS DE ANIO (YYYYMMDD) *OT-1141 
003000*    20/08/2001  LFG   OT-1289   SE AGREGA CONTADOR DE REGISTROS *OT-1289 
003100*                                RECHAZADOS POR ERROR DE LECTURA *OT-1289 
003200*    11/04/2012  JCP   TCK-3011  SE MIGRA REGISTRO DE CAMBIOS A  *TCK-3011
003300*                                NUEVA NOMENCLATURA DE TICKETS   *TCK-3011
003400*    19/06/2024  EEDR  TCK-4471  SE MODERNIZA PROGRAMA COMO      *TCK-4471
003500*                                PARTE DEL PROYECTO DE           *TCK-4471
003600*                                ACTUALIZACION DEL SISTEMA       *TCK-4471
003700*                                ACADEMICO (SGA-2024)            *TCK-4471
003800*    03/07/2024  EEDR  TCK-4471  SE RECONSTRUYE LA TABLA DE      *TCK-4471
003900*                                GRADO-PUNTO Y LA REGLA DE       *TCK-4471
004000*                                REEMPLAZO POR NOTA MAYOR SOBRE  *TCK-4471
004100*                                LA NUEVA ESTRUCTURA DE COPY     *TCK-4471
004200*    14/08/2024  EEDR  TCK-4533  SE AGREGA CONTADOR DE FILAS     *TCK-4533
004300*                                FUSIONADAS PARA REPORTE DE      *TCK-4533
004400*                                EDU3703                         *TCK-4533
004500*    22/11/2024  JMLR  TCK-4602  SE EXTRAE TABLA DE GRADO-PUNTO  *TCK-4602
004600*                                A COPY GRDPTAB PARA COMPARTIR   *TCK-4602
004700*                                CON EDU3703                     *TCK-4602
004800*    18/02/2025  JMLR  TCK-4799  SE AGREGA TRAZA (UPSI-0) DE     *TCK-4799
004900*                                REGISTRO RESMAE ENCONTRADO EN   *TCK-4799
005000*                                2100-BUSCA-RESMAE               *TCK-4799
005100*    09/08/2026  EEDR  TCK-4913  SE AGREGA NORMALIZACION A       *TCK-4913
005200*                                MAYUSCULA Y ALINEACION IZQUIERDA*TCK-4913
005300*                                DEL GRADO ANTES DE BUSCAR EN    *TCK-4913
005400*                                GRDPTAB (2300-EVALUA-REEMPLAZO) *TCK-4913
005500******************************************************************
005600 IDENTIFICATION DIVISION.
005700 PROGRAM-ID.                     EDU3702.
005800 AUTHOR.                         OSCAR CASTILLO HENRIQUEZ.
005900 INSTALLATION.                   DEPARTAMENTO DE EDUCACION.
006000 DATE-WRITTEN.                   22/08/1983.
006100 DATE-COMPILED.
006200 SECURITY.                       CONFIDENCIAL - USO INTERNO.
006300******************************************************************
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SPECIAL-NAMES.
006700     CURRENCY SIGN IS "Q" WITH PICTURE SYMBOL "Q"
006800     C01 IS TOP-OF-FORM
006900     UPSI-0 ON  STATUS IS WKS-TRAZA-ACTIVA
007000            OFF STATUS IS WKS-TRAZA-INACTIVA.
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300     SELECT SUBJIN  ASSIGN TO SUBJIN
007400            ORGANIZATION IS LINE SEQUENTIAL
007500            ACCESS MODE   IS SEQUENTIAL
007600            FILE STATUS   IS FS-SUBJIN.
007700     SELECT RESMAE  ASSIGN TO RESMAE
007800            ORGANIZATION IS INDEXED
007900            ACCESS MODE   IS DYNAMIC
008000            RECORD KEY    IS RSMA-LLAVE OF REG-RESMAE
008100            FILE STATUS   IS FS-RESMAE
008200                             FSE-RESMAE.
008300 DATA DIVISION.
008400 FILE SECTION.
008500*--------> FILA VALIDADA POR EDU3701
008600 FD  SUBJIN
008700     RECORD CONTAINS 148 CHARACTERS
008800     RECORDING MODE IS F.
008900     COPY SUBJREG REPLACING SUBJREG BY REG-SUBJIN.
009000*--------> MAESTRO DE RESULTADOS POR MATERIA, LLAVE HTNO+SUBCODE
009100 FD  RESMAE
009200     RECORD CONTAINS 148 CHARACTERS.
009300     COPY SUBJREG REPLACING SUBJREG BY REG-RESMAE
009400                            SBJ-LLAVE BY RSMA-LLAVE.
009500 WORKING-STORAGE SECTION.
009600*--------> VARIABLES DE FILE STATUS
009700 77  FS-SUBJIN                    PIC 9(02) VALUE ZEROS.
009800     88  FS-SUBJIN-OK                       VALUE 00.
009900     88  FS-SUBJIN-EOF                      VALUE 10.
010000 77  FS-RESMAE                    PIC 9(02) VALUE ZEROS.
010100     88  FS-RESMAE-OK                       VALUE 00.
010200     88  FS-RESMAE-NOTFND                   VALUE 23.
010300 01  FSE-RESMAE.
010400     05  FSE-RETURN               PIC S9(04) COMP-5 VALUE ZERO.
010500     05  FSE-FUNCTION             PIC S9(04) COMP-5 VALUE ZERO.
010600     05  FSE-FEEDBACK             PIC S9(04) COMP-5 VALUE ZERO.
010700*--------> VARIABLES DE LA RUTINA DE FILE STATUS EXTENDIDO
010800 77  PROGRAMA                     PIC X(08) VALUE SPACES.
010900 77  ARCHIVO                      PIC X(08) VALUE SPACES.
011000 77  ACCION                       PIC X(10) VALUE SPACES.
011100 77  LLAVE                        PIC X(40) VALUE SPACES.
011200*--------> INTERRUPTORES DE CONTROL
011300 01  WKS-SWITCHES.
011400     05  WKS-FIN-SUBJIN           PIC X(01) VALUE 'N'.
011500         88  SUBJIN-TERMINADO               VALUE 'S'.
011600*--------> CONTADORES/ESTADISTICAS DEL LOTE
011700 01  WKS-CONTADORES.
011800     05  WKS-REG-LEIDOS-SUBJIN    PIC 9(07) COMP VALUE ZERO.
011900     05  WKS-REG-INSERTADOS       PIC 9(07) COMP VALUE ZERO.
012000     05  WKS-REG-REEMPLAZADOS     PIC 9(07) COMP VALUE ZERO.
012100     05  WKS-REG-SIN-CAMBIO       PIC 9(07) COMP VALUE ZERO.
012200     05  WKS-REG-FUSIONADOS       PIC 9(07) COMP VALUE ZERO.
012300*--------> PUNTOS DE GRADO PARA LA COMPARACION DE REEMPLAZO
012400 77  WKS-PUNTO-NUEVO              PIC S9(02) VALUE ZERO.
012500 77  WKS-PUNTO-VIEJO              PIC S9(02) VALUE ZERO.
012600*--------> TABLA GRADO-PUNTO, CARGADA POR VALORES INDIVIDUALES
012700*          Y VISTA COMO ARREGLO POR REDEFINES (REDEFINES No. 1)
012800     COPY GRDPTAB.
012900*--------> GRADO A BUSCAR EN LA TABLA GRADO-PUNTO
013000 77  WKS-GRADO-BUSCA              PIC X(02) VALUE SPACES.
013100*--------> VISTA ALTERNA DE LA LLAVE COMPUESTA (REDEFINES No. 2)
013200 01  WKS-LLAVE-BUSQUEDA.
013300     05  WKS-LLAVE-HTNO           PIC X(20).
013400     05  WKS-LLAVE-SUBCODE        PIC X(20).
013500 01  WKS-LLAVE-BUSQUEDA-EDIT REDEFINES WKS-LLAVE-BUSQUEDA
013600                                  PIC X(40).
013700*--------> VISTA DE DEPURACION DEL REGISTRO RESMAE ENCONTRADO
013800*          (REDEFINES No. 3, SOLO PARA TRAZA UPSI-0)
013900 01  WKS-TRAZA-RESMAE REDEFINES REG-RESMAE
014000                                  PIC X(148).
014100 PROCEDURE DIVISION.
014200 0100-INICIO SECTION.
014300     PERFORM 1000-ABRE-ARCHIVOS THRU 1000-ABRE-ARCHIVOS-E
014400     PERFORM 1200-CARGA-TABLA-GRADOS
014500        THRU 1200-CARGA-TABLA-GRADOS-E
014600     PERFORM 2000-PROCESA-SUBJIN THRU 2000-PROCESA-SUBJIN-E
014700        UNTIL SUBJIN-TERMINADO
014800     PERFORM 9000-CIERRA-ARCHIVOS THRU 9000-CIERRA-ARCHIVOS-E
014900     PERFORM 9900-ESTADISTICAS THRU 9900-ESTADISTICAS-E
015000     STOP RUN.
015100 0100-INICIO-E. EXIT.
015200
015300 1000-ABRE-ARCHIVOS SECTION.
015400     OPEN INPUT     SUBJIN
015500     OPEN I-O       RESMAE
015600     IF FS-SUBJIN NOT = 0 OR FS-RESMAE NOT = 0
015700        DISPLAY "================================================"
015800        DISPLAY "  EDU3702 - ERROR AL ABRIR SUBJIN/RESMAE        "
015900        DISPLAY "  FS-SUBJIN : (" FS-SUBJIN ")                   "
016000        DISPLAY "  FS-RESMAE : (" FS-RESMAE ")                   "
016100        DISPLAY "================================================"
016200        MOVE 91 TO RETURN-CODE
016300        STOP RUN
016400     END-IF.
016500 1000-ABRE-ARCHIVOS-E. EXIT.
016600
016700 1200-CARGA-TABLA-GRADOS SECTION.
016800*--------> LA TABLA YA VIENE CARGADA POR LOS VALUES DE INICIO,
016900*          ESTA SECCION QUEDA POR SIMETRIA CON EDU3703 Y POR SI
017000*          EN EL FUTURO EL GRADO-PUNTO SE MUEVE A UN KSDS.
017100     CONTINUE.
017200 1200-CARGA-TABLA-GRADOS-E. EXIT.
017300
017400 2000-PROCESA-SUBJIN SECTION.
017500     READ SUBJIN
017600          AT END SET SUBJIN-TERMINADO TO TRUE
017700     END-READ
017800     IF NOT SUBJIN-TERMINADO
017900        ADD 1 TO WKS-REG-LEIDOS-SUBJIN
018000        MOVE SBJ-LLAVE OF REG-SUBJIN TO WKS-LLAVE-BUSQUEDA
018100        MOVE WKS-LLAVE-BUSQUEDA-EDIT TO RSMA-LLAVE OF REG-RESMAE
018200        PERFORM 2100-BUSCA-RESMAE THRU 2100-BUSCA-RESMAE-E
018300     END-IF.
018400 2000-PROCESA-SUBJIN-E. EXIT.
018500
018600 2100-BUSCA-RESMAE SECTION.
018700     READ RESMAE
018800          KEY IS RSMA-LLAVE OF REG-RESMAE
018900          INVALID KEY
019000             PERFORM 2200-INSERTA-NUEVO THRU 2200-INSERTA-NUEVO-E
019100          NOT INVALID KEY
019200             IF WKS-TRAZA-ACTIVA
019300                DISPLAY "EDU3702 RESMAE ENCONTRADO: "
019400                        WKS-TRAZA-RESMAE
019500             END-IF
019600             PERFORM 2300-EVALUA-REEMPLAZO
019700                THRU 2300-EVALUA-REEMPLAZO-E
019800     END-READ.
019900 2100-BUSCA-RESMAE-E. EXIT.
020000
020100 2200-INSERTA-NUEVO SECTION.
020200     MOVE REG-SUBJIN                TO REG-RESMAE
020300     SET SBJ-REG-NUEVO OF REG-RESMAE TO TRUE
020400     WRITE REG-RESMAE
020500        INVALID KEY
020600           MOVE 91 TO RETURN-CODE
020700           MOVE "WRITE"    TO ACCION
020800           MOVE RSMA-LLAVE OF REG-RESMAE TO LLAVE
020900           PERFORM 9100-ERROR-RESMAE THRU 9100-ERROR-RESMAE-E
021000        NOT INVALID KEY
021100           ADD 1 TO WKS-REG-INSERTADOS
021200           ADD 1 TO WKS-REG-FUSIONADOS
021300     END-WRITE.
021400 2200-INSERTA-NUEVO-E. EXIT.
021500
021600 2300-EVALUA-REEMPLAZO SECTION.
021700     MOVE SBJ-GRADE OF REG-SUBJIN TO WKS-GRADO-BUSCA
021800     PERFORM 1200-NORMALIZA-GRADO THRU 1200-NORMALIZA-GRADO-E
021900     PERFORM 1210-BUSCA-PUNTO-NUEVO THRU 1210-BUSCA-PUNTO-NUEVO-E
022000     MOVE SBJ-GRADE OF REG-RESMAE  TO WKS-GRADO-BUSCA
022100     PERFORM 1200-NORMALIZA-GRADO THRU 1200-NORMALIZA-GRADO-E
022200     PERFORM 1220-BUSCA-PUNTO-VIEJO THRU 1220-BUSCA-PUNTO-VIEJO-E
022300     IF WKS-PUNTO-NUEVO > WKS-PUNTO-VIEJO
022400        MOVE SBJ-SUBNAME    OF REG-SUBJIN TO
022500             SBJ-SUBNAME    OF REG-RESMAE
022600        MOVE SBJ-INTERNALS  OF REG-SUBJIN TO
022700             SBJ-INTERNALS  OF REG-RESMAE
022800        MOVE SBJ-GRADE      OF REG-SUBJIN TO
022900             SBJ-GRADE      OF REG-RESMAE
023000        MOVE SBJ-CREDIT     OF REG-SUBJIN TO
023100             SBJ-CREDIT     OF REG-RESMAE
023200        MOVE SBJ-FEC-ACTUALIZA OF REG-SUBJIN TO
023300             SBJ-FEC-ACTUALIZA OF REG-RESMAE
023400        SET SBJ-REG-REEMPLAZADO OF REG-RESMAE TO TRUE
023500        REWRITE REG-RESMAE
023600           INVALID KEY
023700              MOVE 91 TO RETURN-CODE
023800              MOVE "REWRITE"  TO ACCION
023900              MOVE RSMA-LLAVE OF REG-RESMAE TO LLAVE
024000              PERFORM 9100-ERROR-RESMAE THRU 9100-ERROR-RESMAE-E
024100           NOT INVALID KEY
024200              ADD 1 TO WKS-REG-REEMPLAZADOS
024300              ADD 1 TO WKS-REG-FUSIONADOS
024400        END-REWRITE
024500     ELSE
024600        SET SBJ-REG-SINCAMBIO OF REG-RESMAE TO TRUE
024700        ADD 1 TO WKS-REG-SIN-CAMBIO
024800        ADD 1 TO WKS-REG-FUSIONADOS
024900     END-IF.
025000 2300-EVALUA-REEMPLAZO-E. EXIT.
025100
025200 1200-NORMALIZA-GRADO SECTION.
025300*    TCK-4913 - LA HOJA DE NOTAS LLEGA CON MAYUS/MINUS
025400*    MEZCLADAS SEGUN EL DOCENTE QUE LA DIGITA; SE ALINEA
025500*    A MAYUSCULA Y SE ACOMODA CONTRA EL MARGEN IZQUIERDO
025600*    ANTES DE COMPARAR CONTRA TG-GRADO EN GRDPTAB.
025700     INSPECT WKS-GRADO-BUSCA CONVERTING
025800             "abcdefghijklmnopqrstuvwxyz" TO
025900             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
026000     IF WKS-GRADO-BUSCA (1:1) = SPACE
026100        AND WKS-GRADO-BUSCA (2:1) NOT = SPACE
026200        MOVE WKS-GRADO-BUSCA (2:1) TO WKS-GRADO-BUSCA (1:1)
026300        MOVE SPACE               TO WKS-GRADO-BUSCA (2:1)
026400     END-IF.
026500 1200-NORMALIZA-GRADO-E. EXIT.
026600
026700 1210-BUSCA-PUNTO-NUEVO SECTION.
026800     SET IDX-TG TO 1
026900     SEARCH TG-ENTRADA
027000        AT END MOVE -1 TO WKS-PUNTO-NUEVO
027100        WHEN TG-GRADO (IDX-TG) = WKS-GRADO-BUSCA
027200           MOVE TG-PUNTO (IDX-TG) TO WKS-PUNTO-NUEVO
027300     END-SEARCH.
027400 1210-BUSCA-PUNTO-NUEVO-E. EXIT.
027500
027600 1220-BUSCA-PUNTO-VIEJO SECTION.
027700     SET IDX-TG TO 1
027800     SEARCH TG-ENTRADA
027900        AT END MOVE -1 TO WKS-PUNTO-VIEJO
028000        WHEN TG-GRADO (IDX-TG) = WKS-GRADO-BUSCA
028100           MOVE TG-PUNTO (IDX-TG) TO WKS-PUNTO-VIEJO
028200     END-SEARCH.
028300 1220-BUSCA-PUNTO-VIEJO-E. EXIT.
028400
028500 9100-ERROR-RESMAE SECTION.
028600     MOVE "EDU3702" TO PROGRAMA
028700     MOVE "RESMAE"  TO ARCHIVO
028800     CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION,
028900                           LLAVE, FS-RESMAE, FSE-RESMAE
029000     PERFORM 9000-CIERRA-ARCHIVOS THRU 9000-CIERRA-ARCHIVOS-E
029100     STOP RUN.
029200 9100-ERROR-RESMAE-E. EXIT.
029300
029400 9000-CIERRA-ARCHIVOS SECTION.
029500     CLOSE SUBJIN
029600     CLOSE RESMAE.
029700 9000-CIERRA-ARCHIVOS-E. EXIT.
029800
029900 9900-ESTADISTICAS SECTION.
030000     DISPLAY ">>>>>>>>>>>>>>>>>> EDU3702 ESTADISTICAS <<<<<<<<<<<"
030100     DISPLAY "|| FILAS LEIDAS DE SUBJIN              : ("
030200             WKS-REG-LEIDOS-SUBJIN ")"
030300     DISPLAY "|| MATERIAS INSERTADAS (LLAVE NUEVA)   : ("
030400             WKS-REG-INSERTADOS ")"
030500     DISPLAY "|| MATERIAS REEMPLAZADAS (NOTA MAYOR)  : ("
030600             WKS-REG-REEMPLAZADOS ")"
030700     DISPLAY "|| MATERIAS SIN CAMBIO (NOTA IGUAL/MENOR): ("
030800             WKS-REG-SIN-CAMBIO ")"
030900     DISPLAY "|| TOTAL FILAS FUSIONADAS EN EL LOTE   : ("
031000             WKS-REG-FUSIONADOS ")"
031100     DISPLAY ">>>>>>>>>>>>>>>>>>>>>>>>>>>><<<<<<<<<<<<<<<<<<<<<<".
031200 9900-ESTADISTICAS-E. EXIT.
