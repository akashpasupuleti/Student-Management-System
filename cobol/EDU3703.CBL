000100******************************************************************
000200* FECHA       : 10/01/1985                                       *
000300* PROGRAMADOR : LUIS FERNANDO GIRON (LFG)                        *
000400* APLICACION  : EDUCACION                                        *
000500* PROGRAMA    : EDU3703                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : PROGRAMA RECORRE EL MAESTRO DE RESULTADOS RESMAE *
000800*             : POR ESTUDIANTE (RUPTURA DE CONTROL POR HTNO),    *
000900*             : CALCULA EL SGPA DEL SEMESTRE QUE SE ESTA         *
001000*             : POSTEANDO PONDERANDO PUNTO DE GRADO POR CREDITO, *
001100*             : LO GRABA EN EL MAESTRO SGPMAE, RECALCULA EL CGPA *
001200*             : COMO PROMEDIO DE TODOS LOS SEMESTRES POSTEADOS,  *
001300*             : Y EMITE UN REPORTE DE POSTEO CON TOTALES DE      *
001400*             : CONTROL                                          *
001500* ARCHIVOS    : RESMAE (KSDS ENTRADA), SGPMAE (KSDS MAESTRO),    *
001600*             : REPORTE (PS SALIDA SYSOUT)                       *
001700* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDED            *
001800******************************************************************
001900*               R E G I S T R O   D E   C A M B I O S            *
002000******************************************************************
002100*    10/01/1985  LFG   OT-0203   CREACION INICIAL DEL PROGRAMA   *OT-0203 
002200*    18/06/1987  OCH   OT-0398   SE AGREGA RUPTURA DE CONTROL    *OT-0398 
002300*                                POR HTNO Y CALCULO DE PROMEDIO  *OT-0398 
002400*                                POR ESTUDIANTE                  *OT-0398 
002500*    30/03/1990  RTM   OT-0677   SE AJUSTA REDONDEO DEL PROMEDIO *OT-0677 
002600*                                A DOS DECIMALES                 *OT-0677 
002700*    14/10/1993  LFG   OT-0912   SE AGREGA CONTADOR DE           *OT-0912 
002800*                                ESTUDIANTES PROCESADOS PARA EL  *OT-0912 
002900*                                CIERRE DE LOTE                  *OT-0912 
003000*    09/02/1999  OCH   OT-1142   REVISION Y2K - SE CAMBIA ACCEPT *OT-1142 
003100*                                DE FECHA DE SISTEMA A FORMATO   *OT-1142 
003200*                                DE 4 DIGITOS DE ANIO (YYYYMMDD) *OT-1142 
003300*    05/11/2002  RTM   OT-1301   SE AGREGA REPORTE IMPRESO DE    *OT-1301 
003400*                                RESULTADOS POR ESTUDIANTE       *OT-1301 
003500*                                (REPORTE)                       *OT-1301 
003600*    11/04/2012  JCP   TCK-3012  SE MIGRA REGISTRO DE CAMBIOS A  *TCK-3012
003700*                                NUEVA NOMENCLATURA DE TICKETS   *TCK-3012
003800*    21/06/2024  EEDR  TCK-4471  SE MODERNIZA PROGRAMA COMO      *TCK-4471
003900*                                PARTE DEL PROYECTO DE           *TCK-4471
004000*                                ACTUALIZACION DEL SISTEMA       *TCK-4471
004100*                                ACADEMICO (SGA-2024)            *TCK-4471
004200*    05/07/2024  EEDR  TCK-4471  SE RECONSTRUYE LA RUPTURA DE    *TCK-4471
004300*                                CONTROL POR HTNO Y EL CALCULO   *TCK-4471
004400*                                DE SGPA SOBRE LA NUEVA           TCK-4471
004500*                                ESTRUCTURA                      *TCK-4471
004600*    14/08/2024  EEDR  TCK-4533  SE AGREGA POSTEO A SGPMAE Y     *TCK-4533
004700*                                RECALCULO DE CGPA POR PROMEDIO  *TCK-4533
004800*                                DE CASILLAS POSTEADAS           *TCK-4533
004900*    22/11/2024  JMLR  TCK-4602  SE AGREGA VALIDACION DE CREDITO *TCK-4602
005000*                                CERO (SGPA = 0.00 SIN DIVIDIR)  *TCK-4602
005100*    18/02/2025  JMLR  TCK-4799  SE AGREGA TRAZA (UPSI-0) DEL    *TCK-4799
005200*                                SGPA CALCULADO POR ESTUDIANTE   *TCK-4799
005300*                                EN 500-CALCULA-SGPA-ESTUDIANTE  *TCK-4799
005400*    09/08/2026  EEDR  TCK-4913  SE AGREGA NORMALIZACION A       *TCK-4913
005500*                                MAYUSCULA Y ALINEACION IZQUIERDA*TCK-4913
005600*                                DEL GRADO ANTES DE BUSCAR EN    *TCK-4913
005700*                                GRDPTAB (510-ACUMULA-PUNTOS-    *TCK-4913
005800*                                CREDITO)                        *TCK-4913
005900******************************************************************
006000 IDENTIFICATION DIVISION.
006100 PROGRAM-ID.                     EDU3703.
006200 AUTHOR.                         LUIS FERNANDO GIRON.
006300 INSTALLATION.                   DEPARTAMENTO DE EDUCACION.
006400 DATE-WRITTEN.                   10/01/1985.
006500 DATE-COMPILED.
006600 SECURITY.                       CONFIDENCIAL - USO INTERNO.
006700******************************************************************
006800 ENVIRONMENT DIVISION.
006900 CONFIGURATION SECTION.
007000 SPECIAL-NAMES.
007100     CURRENCY SIGN IS "Q" WITH PICTURE SYMBOL "Q"
007200     C01 IS TOP-OF-FORM
007300     UPSI-0 ON  STATUS IS WKS-TRAZA-ACTIVA
007400            OFF STATUS IS WKS-TRAZA-INACTIVA.
007500 INPUT-OUTPUT SECTION.
007600 FILE-CONTROL.
007700     SELECT RESMAE  ASSIGN TO RESMAE
007800            ORGANIZATION IS INDEXED
007900            ACCESS MODE   IS SEQUENTIAL
008000            RECORD KEY    IS RSMA-LLAVE OF REG-RESMAE
008100            FILE STATUS   IS FS-RESMAE
008200                             FSE-RESMAE.
008300     SELECT SGPMAE  ASSIGN TO SGPMAE
008400            ORGANIZATION IS INDEXED
008500            ACCESS MODE   IS DYNAMIC
008600            RECORD KEY    IS SGM-LLAVE OF REG-SGPMAE
008700            FILE STATUS   IS FS-SGPMAE
008800                             FSE-SGPMAE.
008900     SELECT REPORTE ASSIGN TO REPORTE
009000            ORGANIZATION IS LINE SEQUENTIAL
009100            ACCESS MODE   IS SEQUENTIAL
009200            FILE STATUS   IS FS-REPORTE.
009300 DATA DIVISION.
009400 FILE SECTION.
009500*--------> MAESTRO DE RESULTADOS, LLAVE HTNO+SUBCODE, YA FUSIONADO
009600 FD  RESMAE
009700     RECORD CONTAINS 148 CHARACTERS.
009800     COPY SUBJREG REPLACING SUBJREG BY REG-RESMAE
009900                            SBJ-LLAVE BY RSMA-LLAVE.
010000*--------> MAESTRO DE SGPA/CGPA POR ESTUDIANTE, LLAVE HTNO
010100 FD  SGPMAE
010200     RECORD CONTAINS 101 CHARACTERS.
010300     COPY SGPAREG REPLACING REG-SGPAREG BY REG-SGPMAE.
010400*--------> REPORTE DE POSTEO SGPA/CGPA CON TOTALES DE CONTROL
010500 FD  REPORTE
010600     RECORD CONTAINS 132 CHARACTERS
010700     RECORDING MODE IS F.
010800 01  REG-REPORTE                  PIC X(132).
010900 WORKING-STORAGE SECTION.
011000*--------> VARIABLES DE FILE STATUS
011100 77  FS-RESMAE                    PIC 9(02) VALUE ZEROS.
011200     88  FS-RESMAE-OK                       VALUE 00.
011300     88  FS-RESMAE-EOF                      VALUE 10.
011400 01  FSE-RESMAE.
011500     05  FSE-RETURN               PIC S9(04) COMP-5 VALUE ZERO.
011600     05  FSE-FUNCTION             PIC S9(04) COMP-5 VALUE ZERO.
011700     05  FSE-FEEDBACK             PIC S9(04) COMP-5 VALUE ZERO.
011800 77  FS-SGPMAE                    PIC 9(02) VALUE ZEROS.
011900     88  FS-SGPMAE-OK                       VALUE 00.
012000     88  FS-SGPMAE-NOTFND                   VALUE 23.
012100 01  FSE-SGPMAE.
012200     05  FSE-RETURN               PIC S9(04) COMP-5 VALUE ZERO.
012300     05  FSE-FUNCTION             PIC S9(04) COMP-5 VALUE ZERO.
012400     05  FSE-FEEDBACK             PIC S9(04) COMP-5 VALUE ZERO.
012500 77  FS-REPORTE                   PIC 9(02) VALUE ZEROS.
012600     88  FS-REPORTE-OK                       VALUE 00.
012700*--------> VARIABLES DE LA RUTINA DE FILE STATUS EXTENDIDO
012800 77  PROGRAMA                     PIC X(08) VALUE SPACES.
012900 77  ARCHIVO                      PIC X(08) VALUE SPACES.
013000 77  ACCION                       PIC X(10) VALUE SPACES.
013100 77  LLAVE                        PIC X(40) VALUE SPACES.
013200*--------> INTERRUPTORES DE CONTROL
013300 01  WKS-SWITCHES.
013400     05  WKS-FIN-RESMAE           PIC X(01) VALUE 'N'.
013500         88  RESMAE-TERMINADO               VALUE 'S'.
013600     05  WKS-IND-PRIMERO          PIC X(01) VALUE 'S'.
013700         88  ES-PRIMER-REGISTRO             VALUE 'S'.
013800*--------> TARJETA DE PARAMETROS DEL LOTE (SYSIN)
013900 01  WKS-TARJETA-PARM.
014000     05  PARM-COD-COLEGIO         PIC X(04).
014100     05  PARM-COD-DEPTO           PIC X(04).
014200     05  PARM-COD-SEMESTRE        PIC X(04).
014300     05  FILLER                   PIC X(68).
014400*--------> CASILLA DE SEMESTRE (1-8) QUE SE ESTA POSTEANDO
014500 77  WKS-IDX-SEM-POSTEO           PIC 9(01) COMP VALUE ZERO.
014600*--------> TABLA GRADO-PUNTO COMPARTIDA CON EDU3702
014700     COPY GRDPTAB.
014800 77  WKS-GRADO-BUSCA              PIC X(02) VALUE SPACES.
014900 77  WKS-PUNTO-GRADO              PIC S9(02) VALUE ZERO.
015000*--------> CONTROL DE RUPTURA POR ESTUDIANTE
015100 77  WKS-HTNO-ANTERIOR            PIC X(20) VALUE LOW-VALUES.
015200*--------> MATERIAS ACUMULADAS DEL ESTUDIANTE EN CURSO
015300 01  WKS-MATERIAS-ESTUDIANTE.
015400     05  WKS-NUM-MATERIAS         PIC 9(02) COMP VALUE ZERO.
015500     05  WKS-MATERIA-TAB OCCURS 1 TO 50 TIMES
015600                        DEPENDING ON WKS-NUM-MATERIAS
015700                        INDEXED BY IDX-MAT.
015800         10  WKS-MAT-GRADE        PIC X(02).
015900         10  WKS-MAT-CREDIT       PIC 9(01)V9(01).
016000*--------> ACUMULADORES DEL CALCULO DE SGPA (RULE 4/5)
016100 77  WKS-TOTAL-PUNTOS             PIC S9(05)V9(02) COMP
016200                                        VALUE ZERO.
016300 77  WKS-TOTAL-CREDITOS           PIC S9(03)V9(01) COMP
016400                                        VALUE ZERO.
016500 77  WKS-SGPA-ESTUDIANTE          PIC S9(02)V9(02) VALUE ZERO.
016600*--------> ACUMULADORES DEL RECALCULO DE CGPA (RULE 6)
016700 77  WKS-SUMA-SGPA-POSTEADO       PIC S9(04)V9(02) COMP
016800                                        VALUE ZERO.
016900 77  WKS-CONT-SGPA-POSTEADO       PIC 9(01) COMP VALUE ZERO.
017000*--------> CONTADORES/ESTADISTICAS DEL LOTE
017100 01  WKS-CONTADORES.
017200     05  WKS-REG-LEIDOS-RESMAE    PIC 9(07) COMP VALUE ZERO.
017300     05  WKS-REG-ESTUDIANTES      PIC 9(07) COMP VALUE ZERO.
017400*--------> FECHA DEL SISTEMA PARA EL POSTEO
017500 01  WKS-FECHA-SISTEMA.
017600     05  WKS-FEC-ANIO             PIC 9(04).
017700     05  WKS-FEC-MES              PIC 9(02).
017800     05  WKS-FEC-DIA              PIC 9(02).
017900 01  WKS-FECHA-COMPACTA REDEFINES WKS-FECHA-SISTEMA
018000                                  PIC 9(08).
018100*--------> LINEA DE ENCABEZADO DEL REPORTE (REDEFINES No. 1)
018200 01  LIN-ENCABEZADO REDEFINES REG-REPORTE.
018300     05  FILLER                   PIC X(40) VALUE
018400         "REPORTE DE POSTEO SGPA/CGPA - EDU3703".
018500     05  FILLER                   PIC X(92) VALUE SPACES.
018600*--------> LINEA DE DETALLE POR ESTUDIANTE (REDEFINES No. 2)
018700 01  LIN-DETALLE REDEFINES REG-REPORTE.
018800     05  LIN-HTNO                 PIC X(20).
018900     05  FILLER                   PIC X(02) VALUE SPACES.
019000     05  LIN-SEMESTRE             PIC X(04).
019100     05  FILLER                   PIC X(02) VALUE SPACES.
019200     05  LIN-SGPA                 PIC ZZ.99.
019300     05  FILLER                   PIC X(02) VALUE SPACES.
019400     05  LIN-CGPA                 PIC ZZ.99.
019500     05  FILLER                   PIC X(92) VALUE SPACES.
019600*--------> LINEA DE TOTALES DE CONTROL (REDEFINES No. 3)
019700 01  LIN-TOTAL REDEFINES REG-REPORTE.
019800     05  FILLER                   PIC X(20) VALUE
019900         "TOTALES DEL LOTE:".
020000     05  FILLER                   PIC X(05) VALUE SPACES.
020100     05  LIN-TOT-ESTUD            PIC ZZZZ9.
020200     05  FILLER                   PIC X(30) VALUE
020300         " ESTUDIANTES POSTEADOS".
020400     05  LIN-TOT-MATERIAS         PIC ZZZZ9.
020500     05  FILLER                   PIC X(30) VALUE
020600         " MATERIAS PROCESADAS".
020700     05  FILLER                   PIC X(37) VALUE SPACES.
020800 PROCEDURE DIVISION.
020900 0100-INICIO SECTION.
021000     PERFORM 1000-ABRE-ARCHIVOS THRU 1000-ABRE-ARCHIVOS-E
021100     PERFORM 1100-LEE-PARM THRU 1100-LEE-PARM-E
021200     ACCEPT WKS-FECHA-COMPACTA FROM DATE YYYYMMDD
021300     PERFORM 1300-ESCRIBE-ENCABEZADO
021400        THRU 1300-ESCRIBE-ENCABEZADO-E
021500     PERFORM 310-LEE-Y-AGRUPA THRU 310-LEE-Y-AGRUPA-E
021600        UNTIL RESMAE-TERMINADO
021700     IF NOT ES-PRIMER-REGISTRO
021800        PERFORM 400-CIERRA-GRUPO-ESTUDIANTE
021900           THRU 400-CIERRA-GRUPO-ESTUDIANTE-E
022000     END-IF
022100     PERFORM 900-TOTALES-REPORTE THRU 900-TOTALES-REPORTE-E
022200     PERFORM 9000-CIERRA-ARCHIVOS THRU 9000-CIERRA-ARCHIVOS-E
022300     PERFORM 9900-ESTADISTICAS THRU 9900-ESTADISTICAS-E
022400     STOP RUN.
022500 0100-INICIO-E. EXIT.
022600
022700 1000-ABRE-ARCHIVOS SECTION.
022800     OPEN INPUT  RESMAE
022900     OPEN I-O    SGPMAE
023000     OPEN OUTPUT REPORTE
023100     IF FS-RESMAE NOT = 0 OR FS-SGPMAE NOT = 0
023200                      OR FS-REPORTE NOT = 0
023300        DISPLAY "================================================"
023400        DISPLAY "  EDU3703 - ERROR AL ABRIR RESMAE/SGPMAE/REPORTE"
023500        DISPLAY "  FS-RESMAE  : (" FS-RESMAE ")                  "
023600        DISPLAY "  FS-SGPMAE  : (" FS-SGPMAE ")                  "
023700        DISPLAY "  FS-REPORTE : (" FS-REPORTE ")                 "
023800        DISPLAY "================================================"
023900        MOVE 91 TO RETURN-CODE
024000        STOP RUN
024100     END-IF.
024200 1000-ABRE-ARCHIVOS-E. EXIT.
024300
024400 1100-LEE-PARM SECTION.
024500*--------> LA TARJETA IDENTIFICA COLEGIO/DEPTO Y EL SEMESTRE QUE
024600*          SE ESTA POSTEANDO EN ESTA CORRIDA (EJ. '2-1')
024700     ACCEPT WKS-TARJETA-PARM FROM SYSIN
024800     EVALUATE PARM-COD-SEMESTRE
024900        WHEN "1-1" MOVE 1 TO WKS-IDX-SEM-POSTEO
025000        WHEN "1-2" MOVE 2 TO WKS-IDX-SEM-POSTEO
025100        WHEN "2-1" MOVE 3 TO WKS-IDX-SEM-POSTEO
025200        WHEN "2-2" MOVE 4 TO WKS-IDX-SEM-POSTEO
025300        WHEN "3-1" MOVE 5 TO WKS-IDX-SEM-POSTEO
025400        WHEN "3-2" MOVE 6 TO WKS-IDX-SEM-POSTEO
025500        WHEN "4-1" MOVE 7 TO WKS-IDX-SEM-POSTEO
025600        WHEN "4-2" MOVE 8 TO WKS-IDX-SEM-POSTEO
025700        WHEN OTHER
025800           DISPLAY "EDU3703 SEMESTRE DE PARM INVALIDO: "
025900                   PARM-COD-SEMESTRE
026000           MOVE 91 TO RETURN-CODE
026100           STOP RUN
026200     END-EVALUATE.
026300 1100-LEE-PARM-E. EXIT.
026400
026500 1300-ESCRIBE-ENCABEZADO SECTION.
026600     WRITE REG-REPORTE FROM LIN-ENCABEZADO.
026700 1300-ESCRIBE-ENCABEZADO-E. EXIT.
026800
026900 310-LEE-Y-AGRUPA SECTION.
027000     READ RESMAE NEXT RECORD
027100          AT END SET RESMAE-TERMINADO TO TRUE
027200     END-READ
027300     IF NOT RESMAE-TERMINADO
027400        ADD 1 TO WKS-REG-LEIDOS-RESMAE
027500        IF ES-PRIMER-REGISTRO
027600           MOVE SBJ-HTNO OF REG-RESMAE TO WKS-HTNO-ANTERIOR
027700           MOVE 'N' TO WKS-IND-PRIMERO
027800        ELSE
027900           IF SBJ-HTNO OF REG-RESMAE NOT = WKS-HTNO-ANTERIOR
028000              PERFORM 400-CIERRA-GRUPO-ESTUDIANTE
028100                 THRU 400-CIERRA-GRUPO-ESTUDIANTE-E
028200              MOVE SBJ-HTNO OF REG-RESMAE TO WKS-HTNO-ANTERIOR
028300           END-IF
028400        END-IF
028500        PERFORM 350-ACUMULA-MATERIA THRU 350-ACUMULA-MATERIA-E
028600     END-IF.
028700 310-LEE-Y-AGRUPA-E. EXIT.
028800
028900 350-ACUMULA-MATERIA SECTION.
029000     IF WKS-NUM-MATERIAS < 50
029100        ADD 1 TO WKS-NUM-MATERIAS
029200        MOVE SBJ-GRADE  OF REG-RESMAE TO
029300             WKS-MAT-GRADE (WKS-NUM-MATERIAS)
029400        MOVE SBJ-CREDIT OF REG-RESMAE TO
029500             WKS-MAT-CREDIT (WKS-NUM-MATERIAS)
029600     ELSE
029700        DISPLAY "EDU3703 AVISO: MAS DE 50 MATERIAS PARA "
029800                SBJ-HTNO OF REG-RESMAE " SE IGNORA EL EXCEDENTE"
029900     END-IF.
030000 350-ACUMULA-MATERIA-E. EXIT.
030100
030200 400-CIERRA-GRUPO-ESTUDIANTE SECTION.
030300     PERFORM 500-CALCULA-SGPA-ESTUDIANTE
030400        THRU 500-CALCULA-SGPA-ESTUDIANTE-E
030500     PERFORM 600-POSTEA-SGPA THRU 600-POSTEA-SGPA-E
030600     PERFORM 700-RECALCULA-CGPA THRU 700-RECALCULA-CGPA-E
030700     PERFORM 800-ESCRIBE-LINEA-REPORTE
030800        THRU 800-ESCRIBE-LINEA-REPORTE-E
030900     ADD 1 TO WKS-REG-ESTUDIANTES
031000     MOVE ZERO TO WKS-NUM-MATERIAS.
031100 400-CIERRA-GRUPO-ESTUDIANTE-E. EXIT.
031200
031300 500-CALCULA-SGPA-ESTUDIANTE SECTION.
031400     MOVE ZERO TO WKS-TOTAL-PUNTOS
031500     MOVE ZERO TO WKS-TOTAL-CREDITOS
031600     IF WKS-NUM-MATERIAS > 0
031700        PERFORM 510-ACUMULA-PUNTOS-CREDITO
031800           THRU 510-ACUMULA-PUNTOS-CREDITO-E
031900           VARYING IDX-MAT FROM 1 BY 1
032000              UNTIL IDX-MAT > WKS-NUM-MATERIAS
032100     END-IF
032200     IF WKS-TOTAL-CREDITOS = ZERO
032300        MOVE ZERO TO WKS-SGPA-ESTUDIANTE
032400     ELSE
032500        COMPUTE WKS-SGPA-ESTUDIANTE ROUNDED =
032600                WKS-TOTAL-PUNTOS / WKS-TOTAL-CREDITOS
032700     END-IF
032800     IF WKS-TRAZA-ACTIVA
032900        DISPLAY "EDU3703 SGPA " WKS-HTNO-ANTERIOR " = "
033000                WKS-SGPA-ESTUDIANTE " PUNTOS "
033100                WKS-TOTAL-PUNTOS " CREDITOS "
033200                WKS-TOTAL-CREDITOS
033300     END-IF.
033400 500-CALCULA-SGPA-ESTUDIANTE-E. EXIT.
033500
033600 510-ACUMULA-PUNTOS-CREDITO SECTION.
033700     MOVE WKS-MAT-GRADE (IDX-MAT) TO WKS-GRADO-BUSCA
033800     PERFORM 1200-NORMALIZA-GRADO THRU 1200-NORMALIZA-GRADO-E
033900     PERFORM 1210-BUSCA-PUNTO-GRADO THRU 1210-BUSCA-PUNTO-GRADO-E
034000     IF WKS-PUNTO-GRADO >= 0 AND WKS-MAT-CREDIT (IDX-MAT) > 0
034100        COMPUTE WKS-TOTAL-PUNTOS =
034200                WKS-TOTAL-PUNTOS +
034300                (WKS-PUNTO-GRADO * WKS-MAT-CREDIT (IDX-MAT))
034400        ADD WKS-MAT-CREDIT (IDX-MAT) TO WKS-TOTAL-CREDITOS
034500     END-IF.
034600 510-ACUMULA-PUNTOS-CREDITO-E. EXIT.
034700
034800 1200-NORMALIZA-GRADO SECTION.
034900*    TCK-4913 - LA HOJA DE NOTAS LLEGA CON MAYUS/MINUS
035000*    MEZCLADAS SEGUN EL DOCENTE QUE LA DIGITA; SE ALINEA
035100*    A MAYUSCULA Y SE ACOMODA CONTRA EL MARGEN IZQUIERDO
035200*    ANTES DE COMPARAR CONTRA TG-GRADO EN GRDPTAB.
035300     INSPECT WKS-GRADO-BUSCA CONVERTING
035400             "abcdefghijklmnopqrstuvwxyz" TO
035500             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
035600     IF WKS-GRADO-BUSCA (1:1) = SPACE
035700        AND WKS-GRADO-BUSCA (2:1) NOT = SPACE
035800        MOVE WKS-GRADO-BUSCA (2:1) TO WKS-GRADO-BUSCA (1:1)
035900        MOVE SPACE               TO WKS-GRADO-BUSCA (2:1)
036000     END-IF.
036100 1200-NORMALIZA-GRADO-E. EXIT.
036200
036300 1210-BUSCA-PUNTO-GRADO SECTION.
036400     SET IDX-TG TO 1
036500     SEARCH TG-ENTRADA
036600        AT END MOVE -1 TO WKS-PUNTO-GRADO
036700        WHEN TG-GRADO (IDX-TG) = WKS-GRADO-BUSCA
036800           MOVE TG-PUNTO (IDX-TG) TO WKS-PUNTO-GRADO
036900     END-SEARCH.
037000 1210-BUSCA-PUNTO-GRADO-E. EXIT.
037100
037200 600-POSTEA-SGPA SECTION.
037300     MOVE WKS-HTNO-ANTERIOR TO SGM-HTNO OF REG-SGPMAE
037400     READ SGPMAE
037500          KEY IS SGM-LLAVE OF REG-SGPMAE
037600          INVALID KEY
037700             PERFORM 610-INICIALIZA-SGPMAE
037800                THRU 610-INICIALIZA-SGPMAE-E
037900     END-READ
038000     MOVE WKS-SGPA-ESTUDIANTE TO
038100          SGM-SEM-VALOR (WKS-IDX-SEM-POSTEO) OF REG-SGPMAE
038200     SET SGM-SEM-POSTEADO (WKS-IDX-SEM-POSTEO) OF REG-SGPMAE
038300                               TO TRUE
038400     MOVE WKS-FECHA-COMPACTA TO
038500          SGM-FEC-ULTIMA-POSTEO OF REG-SGPMAE
038600     IF FS-SGPMAE-NOTFND
038700        WRITE REG-SGPMAE
038800           INVALID KEY
038900              MOVE "WRITE"   TO ACCION
039000              MOVE SGM-LLAVE OF REG-SGPMAE TO LLAVE
039100              PERFORM 9100-ERROR-SGPMAE THRU 9100-ERROR-SGPMAE-E
039200        END-WRITE
039300     ELSE
039400        REWRITE REG-SGPMAE
039500           INVALID KEY
039600              MOVE "REWRITE" TO ACCION
039700              MOVE SGM-LLAVE OF REG-SGPMAE TO LLAVE
039800              PERFORM 9100-ERROR-SGPMAE THRU 9100-ERROR-SGPMAE-E
039900        END-REWRITE
040000     END-IF.
040100 600-POSTEA-SGPA-E. EXIT.
040200
040300 610-INICIALIZA-SGPMAE SECTION.
040400     INITIALIZE REG-SGPMAE
040500     MOVE WKS-HTNO-ANTERIOR   TO SGM-HTNO OF REG-SGPMAE
040600     MOVE PARM-COD-COLEGIO    TO SGM-COD-COLEGIO OF REG-SGPMAE
040700     MOVE PARM-COD-DEPTO      TO SGM-COD-DEPTO OF REG-SGPMAE.
040800 610-INICIALIZA-SGPMAE-E. EXIT.
040900
041000 700-RECALCULA-CGPA SECTION.
041100     MOVE ZERO TO WKS-SUMA-SGPA-POSTEADO
041200     MOVE ZERO TO WKS-CONT-SGPA-POSTEADO
041300     PERFORM 710-SUMA-SEMESTRE-POSTEADO
041400        THRU 710-SUMA-SEMESTRE-POSTEADO-E
041500        VARYING IDX-SGM-SEM FROM 1 BY 1
041600           UNTIL IDX-SGM-SEM > 8
041700     IF WKS-CONT-SGPA-POSTEADO = ZERO
041800        MOVE ZERO TO SGM-CGPA OF REG-SGPMAE
041900     ELSE
042000        COMPUTE SGM-CGPA OF REG-SGPMAE ROUNDED =
042100                WKS-SUMA-SGPA-POSTEADO / WKS-CONT-SGPA-POSTEADO
042200     END-IF
042300     MOVE WKS-CONT-SGPA-POSTEADO TO
042400          SGM-CONT-SEM-POSTEADOS OF REG-SGPMAE
042500     REWRITE REG-SGPMAE
042600        INVALID KEY
042700           MOVE "REWRITE" TO ACCION
042800           MOVE SGM-LLAVE OF REG-SGPMAE TO LLAVE
042900           PERFORM 9100-ERROR-SGPMAE THRU 9100-ERROR-SGPMAE-E
043000     END-REWRITE.
043100 700-RECALCULA-CGPA-E. EXIT.
043200
043300 710-SUMA-SEMESTRE-POSTEADO SECTION.
043400     IF SGM-SEM-POSTEADO (IDX-SGM-SEM) OF REG-SGPMAE
043500        ADD SGM-SEM-VALOR (IDX-SGM-SEM) OF REG-SGPMAE TO
043600            WKS-SUMA-SGPA-POSTEADO
043700        ADD 1 TO WKS-CONT-SGPA-POSTEADO
043800     END-IF.
043900 710-SUMA-SEMESTRE-POSTEADO-E. EXIT.
044000
044100 800-ESCRIBE-LINEA-REPORTE SECTION.
044200     MOVE SPACES         TO REG-REPORTE
044300     MOVE WKS-HTNO-ANTERIOR      TO LIN-HTNO
044400     MOVE PARM-COD-SEMESTRE      TO LIN-SEMESTRE
044500     MOVE WKS-SGPA-ESTUDIANTE    TO LIN-SGPA
044600     MOVE SGM-CGPA OF REG-SGPMAE TO LIN-CGPA
044700     WRITE REG-REPORTE FROM LIN-DETALLE.
044800 800-ESCRIBE-LINEA-REPORTE-E. EXIT.
044900
045000 900-TOTALES-REPORTE SECTION.
045100     MOVE SPACES              TO REG-REPORTE
045200     MOVE WKS-REG-ESTUDIANTES TO LIN-TOT-ESTUD
045300     MOVE WKS-REG-LEIDOS-RESMAE TO LIN-TOT-MATERIAS
045400     WRITE REG-REPORTE FROM LIN-TOTAL.
045500 900-TOTALES-REPORTE-E. EXIT.
045600
045700 9100-ERROR-SGPMAE SECTION.
045800     MOVE "EDU3703" TO PROGRAMA
045900     MOVE "SGPMAE"  TO ARCHIVO
046000     CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION,
046100                           LLAVE, FS-SGPMAE, FSE-SGPMAE
046200     PERFORM 9000-CIERRA-ARCHIVOS THRU 9000-CIERRA-ARCHIVOS-E
046300     STOP RUN.
046400 9100-ERROR-SGPMAE-E. EXIT.
046500
046600 9000-CIERRA-ARCHIVOS SECTION.
046700     CLOSE RESMAE
046800     CLOSE SGPMAE
046900     CLOSE REPORTE.
047000 9000-CIERRA-ARCHIVOS-E. EXIT.
047100
047200 9900-ESTADISTICAS SECTION.
047300     DISPLAY ">>>>>>>>>>>>>>>>>> EDU3703 ESTADISTICAS <<<<<<<<<<<"
047400     DISPLAY "|| FILAS LEIDAS DE RESMAE              : ("
047500             WKS-REG-LEIDOS-RESMAE ")"
047600     DISPLAY "|| ESTUDIANTES POSTEADOS EN EL LOTE    : ("
047700             WKS-REG-ESTUDIANTES ")"
047800     DISPLAY "|| SEMESTRE POSTEADO EN ESTA CORRIDA   : ("
047900             PARM-COD-SEMESTRE ")"
048000     DISPLAY ">>>>>>>>>>>>>>>>>>>>>>>>>>>><<<<<<<<<<<<<<<<<<<<<<".
048100 9900-ESTADISTICAS-E. EXIT.
