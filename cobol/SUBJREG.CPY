000100******************************************************************
000200* COPY       : SUBJREG                                          *
000300* APLICACION : EDUCACION                                        *
000400* DESCRIPCION: LAYOUT DE LA FILA DE RESULTADO POR MATERIA,       *
000500*            : TAL COMO SE RECIBE DE LA HOJA DE CALCULO CARGADA  *
000600*            : POR EDU3701 Y TAL COMO QUEDA GRABADA EN EL        *
000700*            : MAESTRO DE RESULTADOS RESMAE (EDU3702/EDU3703).   *
000800*            : LLAVE DE ACCESO : HTNO + SUBCODE                  *
000900******************************************************************
001000*    18/06/2024  EEDR  TCK-4471  CREACION INICIAL                *TCK-4471
001100*    03/07/2024  EEDR  TCK-4471  SE AGREGA IND-REGISTRO Y        *TCK-4471
001200*                                CODIGOS DE COLEGIO/DEPTO/SEM    *TCK-4471
001300*    22/11/2024  JMLR  TCK-4602  SE AGREGA REDEFINES DE CREDITO  *TCK-4602
001400*                                PARA VALIDACION DE MALLA        *TCK-4602
001500******************************************************************
001600 01  SUBJREG.
001700     05  SBJ-LLAVE.
001800         10  SBJ-HTNO             PIC X(20).
001900         10  SBJ-SUBCODE          PIC X(20).
002000     05  SBJ-SNO                  PIC 9(05).
002100     05  SBJ-SUBNAME              PIC X(60).
002200     05  SBJ-INTERNALS            PIC 9(03).
002300     05  SBJ-GRADE                PIC X(02).
002400         88  SBJ-GRADE-A-PLUS         VALUE 'A+'.
002500         88  SBJ-GRADE-A              VALUE 'A '.
002600         88  SBJ-GRADE-B              VALUE 'B '.
002700         88  SBJ-GRADE-C              VALUE 'C '.
002800         88  SBJ-GRADE-D              VALUE 'D '.
002900         88  SBJ-GRADE-E              VALUE 'E '.
003000         88  SBJ-GRADE-F              VALUE 'F '.
003100     05  SBJ-CREDIT                PIC 9(01)V9(01).
003200     05  SBJ-CREDIT-EDIT REDEFINES SBJ-CREDIT
003300                                  PIC 9(02).
003400     05  SBJ-COD-COLEGIO           PIC X(04).
003500     05  SBJ-COD-DEPTO             PIC X(04).
003600     05  SBJ-COD-SEMESTRE          PIC X(04).
003700     05  SBJ-FEC-ACTUALIZA         PIC 9(08).
003800     05  SBJ-IND-REGISTRO          PIC X(01).
003900         88  SBJ-REG-NUEVO             VALUE 'N'.
004000         88  SBJ-REG-REEMPLAZADO       VALUE 'R'.
004100         88  SBJ-REG-SINCAMBIO         VALUE 'S'.
004200     05  FILLER                    PIC X(15).
