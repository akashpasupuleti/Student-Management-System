000100******************************************************************
000200* FECHA       : 14/03/1982                                       *
000300* PROGRAMADOR : ROSA TERESA MONTERROSO (RTM)                     *
000400* APLICACION  : EDUCACION                                        *
000500* PROGRAMA    : EDU3701                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : PROGRAMA LEE EL EXTRACTO DE LA HOJA DE CALCULO   *
000800*             : DE NOTAS CARGADA POR EL ALUMNO/DOCENTE (HOJAIN), *
000900*             : DESCARTA EL RENGLON DE ENCABEZADO Y CUALQUIER    *
001000*             : FILA CON NUMERO DE SECUENCIA (SNO) EN CERO, Y    *
001100*             : ESCRIBE LAS FILAS VALIDAS COMO ENTRADA PARA EL   *
001200*             : PROGRAMA DE FUSION EDU3702 (SUBJIN)              *
001300* ARCHIVOS    : HOJAIN (PS ENTRADA), SUBJIN (PS SALIDA)          *
001400* PROGRAMA(S) : NO APLICA                                        *
001500******************************************************************
001600*               R E G I S T R O   D E   C A M B I O S            *
001700******************************************************************
001800*    14/03/1982  RTM   OT-0091   CREACION INICIAL DEL PROGRAMA   *OT-0091 
001900*    02/09/1985  OCH   OT-0244   SE AGREGA VALIDACION DE FILA    *OT-0244 
002000*                                DE ENCABEZADO                   *OT-0244 
002100*    19/11/1988  RTM   OT-0512   SE AJUSTA LONGITUD DE SBJ-      *OT-0512 
002200*                                SUBNAME POR CAMBIO EN HOJAIN    *OT-0512 
002300*    07/06/1991  LFG   OT-0788   SE AGREGA DESCARTE DE FILAS CON *OT-0788 
002400*                                SNO EN CERO                     *OT-0788 
002500*    23/01/1994  OCH   OT-0955   SE DOCUMENTA PROGRAMA PARA      *OT-0955 
002600*                                AUDITORIA DE SISTEMAS           *OT-0955 
002700*    09/02/1999  RTM   OT-1140   REVISION Y2K - SE CAMBIA ACCEPT *OT-1140 
002800*                                DE FECHA DE SISTEMA A FORMATO   *OT-1140 
002900*                                DE 4 DIGITOS DE ANIO (YYYYMMDD) *OT-1140 
003000*    14/05/2003  LFG   OT-1367   SE AJUSTA MENSAJE DE            *OT-1367 
003100*                                ESTADISTICAS FINALES            *OT-1367 
003200*    11/04/2012  JCP   TCK-3010  SE MIGRA REGISTRO DE CAMBIOS A  *TCK-3010
003300*                                NUEVA NOMENCLATURA DE TICKETS   *TCK-3010
003400*    18/06/2024  EEDR  TCK-4471  SE MODERNIZA PROGRAMA COMO      *TCK-4471
003500*                                PARTE DEL PROYECTO DE           *TCK-4471
003600*                                ACTUALIZACION DEL SISTEMA       *TCK-4471
003700*                                ACADEMICO (SGA-2024)            *TCK-4471
003800*    03/07/2024  EEDR  TCK-4471  SE AGREGA VALIDACION DE FILA    *TCK-4471
003900*                                NO NUMERICA EN SNO              *TCK-4471
004000*    22/11/2024  JMLR  TCK-4602  SE AGREGAN CODIGOS DE COLEGIO,  *TCK-4602
004100*                                DEPARTAMENTO Y SEMESTRE VIA     *TCK-4602
004200*                                TARJETA DE PARAMETROS (SYSIN)   *TCK-4602
004300*    10/12/2024  EEDR  TCK-4680  SE AJUSTA REDACCION DE LOS      *TCK-4680
004400*                                MENSAJES DE ESTADISTICAS FINALES*TCK-4680
004500*                                EN 9900-ESTADISTICAS            *TCK-4680
004600*    18/02/2025  JMLR  TCK-4799  SE DOCUMENTA EN COMENTARIOS LA  *TCK-4799
004700*                                REGLA DE VALIDACION DE SNO EN   *TCK-4799
004800*                                2100-VALIDA-FILA                *TCK-4799
004900******************************************************************
005000 IDENTIFICATION DIVISION.
005100 PROGRAM-ID.                     EDU3701.
005200 AUTHOR.                         ROSA TERESA MONTERROSO.
005300 INSTALLATION.                   DEPARTAMENTO DE EDUCACION.
005400 DATE-WRITTEN.                   14/03/1982.
005500 DATE-COMPILED.
005600 SECURITY.                       CONFIDENCIAL - USO INTERNO.
005700******************************************************************
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     CURRENCY SIGN IS "Q" WITH PICTURE SYMBOL "Q"
006200     C01 IS TOP-OF-FORM
006300     CLASS WKS-CLASE-NUMERICA IS '0' THRU '9'
006400     UPSI-0 ON  STATUS IS WKS-TRAZA-ACTIVA
006500            OFF STATUS IS WKS-TRAZA-INACTIVA.
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT HOJAIN  ASSIGN TO HOJAIN
006900            ORGANIZATION IS LINE SEQUENTIAL
007000            ACCESS MODE   IS SEQUENTIAL
007100            FILE STATUS   IS FS-HOJAIN.
007200     SELECT SUBJIN  ASSIGN TO SUBJIN
007300            ORGANIZATION IS LINE SEQUENTIAL
007400            ACCESS MODE   IS SEQUENTIAL
007500            FILE STATUS   IS FS-SUBJIN.
007600 DATA DIVISION.
007700 FILE SECTION.
007800*--------> RENGLON CRUDO DE LA HOJA DE CALCULO CARGADA
007900 FD  HOJAIN
008000     RECORD CONTAINS 115 CHARACTERS
008100     RECORDING MODE IS F.
008200 01  REG-HOJAIN.
008300     05  HOJ-SNO                  PIC X(05).
008400     05  HOJ-HTNO                 PIC X(20).
008500     05  HOJ-SUBCODE              PIC X(20).
008600     05  HOJ-SUBNAME              PIC X(60).
008700     05  HOJ-INTERNALS            PIC X(03).
008800     05  HOJ-GRADE                PIC X(02).
008900     05  HOJ-CREDIT               PIC X(03).
009000     05  FILLER                   PIC X(02).
009100*--------> FILA VALIDADA, ENTRADA DE LA FUSION EDU3702
009200 FD  SUBJIN
009300     RECORD CONTAINS 148 CHARACTERS
009400     RECORDING MODE IS F.
009500     COPY SUBJREG REPLACING SUBJREG BY REG-SUBJIN.
009600 WORKING-STORAGE SECTION.
009700*--------> VARIABLES DE FILE STATUS
009800 77  FS-HOJAIN                    PIC 9(02) VALUE ZEROS.
009900     88  FS-HOJAIN-OK                       VALUE 00.
010000     88  FS-HOJAIN-EOF                      VALUE 10.
010100 77  FS-SUBJIN                    PIC 9(02) VALUE ZEROS.
010200     88  FS-SUBJIN-OK                       VALUE 00.
010300*--------> INTERRUPTORES DE CONTROL
010400 01  WKS-SWITCHES.
010500     05  WKS-FIN-HOJAIN           PIC X(01) VALUE 'N'.
010600         88  HOJAIN-TERMINADO               VALUE 'S'.
010700*--------> TARJETA DE PARAMETROS DEL LOTE (SYSIN)
010800 01  WKS-TARJETA-PARM.
010900     05  PARM-COD-COLEGIO         PIC X(04).
011000     05  PARM-COD-DEPTO           PIC X(04).
011100     05  PARM-COD-SEMESTRE        PIC X(04).
011200     05  FILLER                   PIC X(68).
011300*--------> CONTADOR DE RENGLONES Y ESTADISTICAS DEL LOTE
011400 01  WKS-CONTADORES.
011500     05  WKS-NUM-RENGLON          PIC 9(07) COMP VALUE ZERO.
011600     05  WKS-REG-LEIDOS           PIC 9(07) COMP VALUE ZERO.
011700     05  WKS-REG-DESCARTA-CERO    PIC 9(07) COMP VALUE ZERO.
011800     05  WKS-REG-DESCARTA-ALFA    PIC 9(07) COMP VALUE ZERO.
011900     05  WKS-REG-ESCRITOS         PIC 9(07) COMP VALUE ZERO.
012000*--------> VALIDACION NUMERICA DEL SNO (REDEFINES No. 1)
012100 01  WKS-SNO-VALIDA               PIC 9(05) VALUE ZERO.
012200 01  WKS-SNO-ALFA REDEFINES WKS-SNO-VALIDA
012300                                  PIC X(05).
012400*--------> FECHA DEL SISTEMA PARA ESTAMPAR EL RENGLON
012500 01  WKS-FECHA-SISTEMA.
012600     05  WKS-FEC-ANIO             PIC 9(04).
012700     05  WKS-FEC-MES              PIC 9(02).
012800     05  WKS-FEC-DIA              PIC 9(02).
012900*--------> VISTA COMPACTA DE LA FECHA (REDEFINES No. 2)
013000 01  WKS-FECHA-COMPACTA REDEFINES WKS-FECHA-SISTEMA
013100                                  PIC 9(08).
013200*--------> VISTA GENERICA DEL RENGLON DE ENCABEZADO
013300*          (REDEFINES No. 3, SOLO PARA DESPLIEGUE DE TRAZA)
013400 01  WKS-VISTA-ENCABEZADO REDEFINES REG-HOJAIN
013500                                  PIC X(115).
013600 PROCEDURE DIVISION.
013700 0100-INICIO SECTION.
013800     PERFORM 1000-ABRE-ARCHIVOS THRU 1000-ABRE-ARCHIVOS-E
013900     PERFORM 1100-LEE-PARM THRU 1100-LEE-PARM-E
014000     ACCEPT WKS-FECHA-COMPACTA FROM DATE YYYYMMDD
014100     PERFORM 2000-LEE-Y-VALIDA THRU 2000-LEE-Y-VALIDA-E
014200        UNTIL HOJAIN-TERMINADO
014300     PERFORM 9000-CIERRA-ARCHIVOS THRU 9000-CIERRA-ARCHIVOS-E
014400     PERFORM 9900-ESTADISTICAS THRU 9900-ESTADISTICAS-E
014500     STOP RUN.
014600 0100-INICIO-E. EXIT.
014700
014800 1000-ABRE-ARCHIVOS SECTION.
014900     OPEN INPUT  HOJAIN
015000     OPEN OUTPUT SUBJIN
015100     IF FS-HOJAIN NOT = 0 OR FS-SUBJIN NOT = 0
015200        DISPLAY "================================================"
015300        DISPLAY "  EDU3701 - ERROR AL ABRIR ARCHIVOS DE ENTRADA  "
015400        DISPLAY "  FS-HOJAIN : (" FS-HOJAIN ")                   "
015500        DISPLAY "  FS-SUBJIN : (" FS-SUBJIN ")                   "
015600        DISPLAY "================================================"
015700        MOVE 91 TO RETURN-CODE
015800        STOP RUN
015900     END-IF.
016000 1000-ABRE-ARCHIVOS-E. EXIT.
016100
016200 1100-LEE-PARM SECTION.
016300*--------> LA TARJETA IDENTIFICA COLEGIO/DEPTO/SEMESTRE DEL LOTE
016400     ACCEPT WKS-TARJETA-PARM FROM SYSIN.
016500 1100-LEE-PARM-E. EXIT.
016600
016700 2000-LEE-Y-VALIDA SECTION.
016800     READ HOJAIN
016900          AT END SET HOJAIN-TERMINADO TO TRUE
017000     END-READ
017100     IF NOT HOJAIN-TERMINADO
017200        ADD 1 TO WKS-NUM-RENGLON
017300        ADD 1 TO WKS-REG-LEIDOS
017400        IF WKS-NUM-RENGLON = 1
017500           IF WKS-TRAZA-ACTIVA
017600              DISPLAY "EDU3701 ENCABEZADO OMITIDO: "
017700                      WKS-VISTA-ENCABEZADO
017800           END-IF
017900        ELSE
018000           PERFORM 2100-VALIDA-FILA THRU 2100-VALIDA-FILA-E
018100        END-IF
018200     END-IF.
018300 2000-LEE-Y-VALIDA-E. EXIT.
018400
018500 2100-VALIDA-FILA SECTION.
018600     MOVE HOJ-SNO TO WKS-SNO-ALFA
018700     IF WKS-SNO-ALFA IS NOT WKS-CLASE-NUMERICA
018800        ADD 1 TO WKS-REG-DESCARTA-ALFA
018900        GO TO 2100-VALIDA-FILA-E
019000     END-IF
019100     IF WKS-SNO-VALIDA = ZERO
019200        ADD 1 TO WKS-REG-DESCARTA-CERO
019300        GO TO 2100-VALIDA-FILA-E
019400     END-IF
019500     PERFORM 2200-ESCRIBE-SUBJIN THRU 2200-ESCRIBE-SUBJIN-E.
019600 2100-VALIDA-FILA-E. EXIT.
019700
019800 2200-ESCRIBE-SUBJIN SECTION.
019900     INITIALIZE REG-SUBJIN
020000     MOVE WKS-SNO-VALIDA      TO SBJ-SNO
020100     MOVE HOJ-HTNO            TO SBJ-HTNO
020200     MOVE HOJ-SUBCODE         TO SBJ-SUBCODE
020300     MOVE HOJ-SUBNAME         TO SBJ-SUBNAME
020400     MOVE HOJ-INTERNALS       TO SBJ-INTERNALS
020500     MOVE HOJ-GRADE           TO SBJ-GRADE
020600*--------> HOJ-CREDIT VIENE COMO TEXTO "9.9", SE TOMA EL DIGITO
020700*          ENTERO Y EL DECIMAL POR SEPARADO (SIN EL PUNTO)
020800     MOVE HOJ-CREDIT (1:1)    TO SBJ-CREDIT-EDIT (1:1)
020900     MOVE HOJ-CREDIT (3:1)    TO SBJ-CREDIT-EDIT (2:1)
021000     MOVE PARM-COD-COLEGIO    TO SBJ-COD-COLEGIO
021100     MOVE PARM-COD-DEPTO      TO SBJ-COD-DEPTO
021200     MOVE PARM-COD-SEMESTRE   TO SBJ-COD-SEMESTRE
021300     MOVE WKS-FECHA-COMPACTA  TO SBJ-FEC-ACTUALIZA
021400     SET SBJ-REG-NUEVO        TO TRUE
021500     WRITE REG-SUBJIN
021600     IF FS-SUBJIN = 0
021700        ADD 1 TO WKS-REG-ESCRITOS
021800     ELSE
021900        DISPLAY "EDU3701 ERROR AL ESCRIBIR SUBJIN, FS = "
022000                FS-SUBJIN " HTNO = " SBJ-HTNO
022100        MOVE 91 TO RETURN-CODE
022200     END-IF.
022300 2200-ESCRIBE-SUBJIN-E. EXIT.
022400
022500 9000-CIERRA-ARCHIVOS SECTION.
022600     CLOSE HOJAIN
022700     CLOSE SUBJIN.
022800 9000-CIERRA-ARCHIVOS-E. EXIT.
022900
023000 9900-ESTADISTICAS SECTION.
023100     DISPLAY ">>>>>>>>>>>>>>>>>> EDU3701 ESTADISTICAS <<<<<<<<<<<"
023200     DISPLAY "|| RENGLONES LEIDOS (INCL. ENCABEZADO) : ("
023300             WKS-REG-LEIDOS ")"
023400     DISPLAY "|| DESCARTADOS POR SNO EN CERO         : ("
023500             WKS-REG-DESCARTA-CERO ")"
023600     DISPLAY "|| DESCARTADOS POR SNO NO NUMERICO     : ("
023700             WKS-REG-DESCARTA-ALFA ")"
023800     DISPLAY "|| FILAS ESCRITAS A SUBJIN             : ("
023900             WKS-REG-ESCRITOS ")"
024000     DISPLAY ">>>>>>>>>>>>>>>>>>>>>>>>>>>><<<<<<<<<<<<<<<<<<<<<<".
024100 9900-ESTADISTICAS-E. EXIT.
