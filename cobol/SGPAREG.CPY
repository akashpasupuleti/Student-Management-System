000100******************************************************************
000200* COPY       : SGPAREG                                          *
000300* APLICACION : EDUCACION                                        *
000400* DESCRIPCION: LAYOUT DEL MAESTRO DE SGPA/CGPA POR ESTUDIANTE,   *
000500*            : UN REGISTRO POR HTNO, OCHO CASILLAS DE SEMESTRE   *
000600*            : (1-1 A 4-2) MAS EL CGPA ACUMULADO. GRABADO Y      *
000700*            : ACTUALIZADO POR EDU3703.                         *
000800*            : LLAVE DE ACCESO : HTNO                            *
000900******************************************************************
001000*    05/07/2024  EEDR  TCK-4471  CREACION INICIAL                *TCK-4471
001100*    14/08/2024  EEDR  TCK-4533  SE AGREGA REDEFINES DE TABLA    *TCK-4533
001200*                                DE SEMESTRES PARA PROMEDIO CGPA *TCK-4533
001300*    22/11/2024  JMLR  TCK-4602  SE AGREGA FECHA DE ULTIMA       *TCK-4602
001400*                                POSTEO Y CONTADOR DE SEMESTRES  *TCK-4602
001500******************************************************************
001600 01  REG-SGPAREG.
001700     05  SGM-LLAVE.
001800         10  SGM-HTNO             PIC X(20).
001900     05  SGM-COD-COLEGIO          PIC X(04).
002000     05  SGM-COD-DEPTO            PIC X(04).
002100     05  SGM-SEM-GRUPO.
002200         10  SGM-SEM-TAB OCCURS 8 TIMES
002300                        INDEXED BY IDX-SGM-SEM.
002400             15  SGM-SEM-VALOR    PIC S9(02)V9(02).
002500             15  SGM-SEM-IND      PIC X(01).
002600                 88  SGM-SEM-POSTEADO      VALUE 'P'.
002700                 88  SGM-SEM-PENDIENTE     VALUE ' '.
002800     05  SGM-SEM-INDIVID REDEFINES SGM-SEM-GRUPO.
002900         10  SGM-SEM-1-1              PIC S9(02)V9(02).
003000         10  SGM-SEM-1-1-IND          PIC X(01).
003100         10  SGM-SEM-1-2              PIC S9(02)V9(02).
003200         10  SGM-SEM-1-2-IND          PIC X(01).
003300         10  SGM-SEM-2-1              PIC S9(02)V9(02).
003400         10  SGM-SEM-2-1-IND          PIC X(01).
003500         10  SGM-SEM-2-2              PIC S9(02)V9(02).
003600         10  SGM-SEM-2-2-IND          PIC X(01).
003700         10  SGM-SEM-3-1              PIC S9(02)V9(02).
003800         10  SGM-SEM-3-1-IND          PIC X(01).
003900         10  SGM-SEM-3-2              PIC S9(02)V9(02).
004000         10  SGM-SEM-3-2-IND          PIC X(01).
004100         10  SGM-SEM-4-1              PIC S9(02)V9(02).
004200         10  SGM-SEM-4-1-IND          PIC X(01).
004300         10  SGM-SEM-4-2              PIC S9(02)V9(02).
004400         10  SGM-SEM-4-2-IND          PIC X(01).
004500     05  SGM-CGPA                     PIC S9(02)V9(02).
004600     05  SGM-CONT-SEM-POSTEADOS       PIC 9(01).
004700     05  SGM-FEC-ULTIMA-POSTEO        PIC 9(08).
004800     05  FILLER                       PIC X(20).
