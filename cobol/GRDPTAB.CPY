000100******************************************************************
000200* COPY       : GRDPTAB                                          *
000300* APLICACION : EDUCACION                                        *
000400* DESCRIPCION: TABLA GRADO-PUNTO USADA POR EDU3702 (REGLA DE     *
000500*            : REEMPLAZO EN LA FUSION) Y EDU3703 (CALCULO DE    *
000600*            : SGPA). SE CARGA POR VALUES DE INICIO Y SE VE     *
000700*            : COMO ARREGLO POR REDEFINES PARA PODER HACER      *
000800*            : SEARCH. UN GRADO QUE NO APARECE EN LA TABLA VALE  *
000900*            : -1 PUNTOS (NO VALIDO, SE EXCLUYE DEL SGPA).       *
001000*            : TG-GRADO SE MANTIENE EN MAYUSCULA; EL PROGRAMA    *
001100*            : QUE CONSULTA LA TABLA DEBE NORMALIZAR EL GRADO A  *
001200*            : MAYUSCULA Y ALINEARLO A LA IZQUIERDA ANTES DEL
001300*            : SEARCH (VER 1200-NORMALIZA-GRADO).                *
001400******************************************************************
001500*    03/07/2024  EEDR  TCK-4471  CREACION INICIAL, SEPARADA DE   *TCK-4471
001600*                                EDU3702 PARA COMPARTIR CON      *TCK-4471
001700*                                EDU3703                         *TCK-4471
001800*    09/08/2026  EEDR  TCK-4913  SE ACLARA EN COMENTARIOS QUE EL *TCK-4913
001900*                                GRADO DEBE NORMALIZARSE ANTES   *TCK-4913
002000*                                DE CONSULTAR LA TABLA           *TCK-4913
002100******************************************************************
002200 01  WKS-TABLA-GRADOS-INIC.
002300     05  FILLER                   PIC X(04) VALUE 'A+10'.
002400     05  FILLER                   PIC X(04) VALUE 'A 09'.
002500     05  FILLER                   PIC X(04) VALUE 'B 08'.
002600     05  FILLER                   PIC X(04) VALUE 'C 07'.
002700     05  FILLER                   PIC X(04) VALUE 'D 06'.
002800     05  FILLER                   PIC X(04) VALUE 'E 05'.
002900     05  FILLER                   PIC X(04) VALUE 'F 00'.
003000 01  WKS-TABLA-GRADOS REDEFINES WKS-TABLA-GRADOS-INIC.
003100     05  TG-ENTRADA OCCURS 7 TIMES INDEXED BY IDX-TG.
003200         10  TG-GRADO             PIC X(02).
003300         10  TG-PUNTO             PIC S9(02).
